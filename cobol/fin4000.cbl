000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    FIN4000.
000400 AUTHOR.        R S KOVACS.
000500 INSTALLATION.  LOCKBOX BILLING CONVERSION - BATCH SYSTEMS.
000600 DATE-WRITTEN.  11/14/92.
000700 DATE-COMPILED.
000800 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000900*-----------------------------------------------------------
001000*  FIN4000  -  INVOICE EARLY-PAYMENT FINANCING BATCH.
001100*
001200*  READS THE DAY'S PENDING INVOICES, THE CREDITOR AND
001300*  PURCHASER MASTER FILES AND THE PURCHASER-FINANCING-
001400*  SETTINGS (PFS) FILE, AND FOR EACH PENDING INVOICE PICKS
001500*  THE CHEAPEST ELIGIBLE PURCHASER AND EARLY-PAYS THE
001600*  CREDITOR THE DISCOUNTED AMOUNT.  PRODUCES THE
001700*  FINANCING-RESULT AND INVOICE-STATUS OUTPUT FILES AND THE
001800*  RUN-REPORT-OUT CONTROL REPORT.
001900*
002000*  REPLACES THE MANUAL DISCOUNTING WORKSHEET FORMERLY
002100*  MAINTAINED BY THE FACTORING DESK.
002200*-----------------------------------------------------------
002300*   DATE     BY   REQ/TKT   DESCRIPTION
002400*-----------------------------------------------------------
002500*11/14/92  RSK  REQ 0188  ORIGINAL PROGRAM.
002600*03/02/93  RSK  REQ 0201  ADDED PURCHASER-FINANCING-SETTINGS
002700*                         (PFS) MATCHING - SELECT BY LOWEST
002800*                         ANNUAL-RATE-BPS AMONG ELIGIBLE
002900*                         PURCHASERS RATHER THAN FIRST MATCH.
003000*09/30/95  DLP  REQ 0430  ADDED INVOICE-STATUS-OUT FEED FOR
003100*                         DOWNSTREAM INVOICE MASTER UPDATE.
003200*04/02/97  DLP  REQ 0471  CREDITOR MAX-RATE-BPS CAP ADDED TO
003300*                         ELIGIBILITY CHECK - FACTORING DESK
003400*                         REQUESTED A CEILING PER CREDITOR
003500*                         CONTRACT.
003600*07/11/97  DLP  REQ 0552  RAISED TABLE SIZES, SEE IF-REF-
003700*                         TABLES COPYBOOK - RAN OUT OF ROOM
003800*                         ON THE QTR-END RUN.
003900*01/06/98  MAH  REQ 0560  ABEND ON DUPLICATE PFS ROW FOR THE
004000*                         SAME PURCHASER/CREDITOR PAIR - BAD
004100*                         DATA FROM THE FEED, NOT CAUGHT
004200*                         BEFORE, CORRUPTED THE RATE TABLE.
004300*05/20/99  MAH  REQ 0599  Y2K - IF-RUN-CCYY AND ALL MATURITY
004400*                         / FINANCING DATE FIELDS WIDENED TO
004500*                         4-DIGIT CENTURY.  CENTURY WINDOW
004600*                         ADDED AT 0100-GET-RUN-DATE (WINDOW
004700*                         PIVOT = 50).
004800*02/14/01  RSK  REQ 0618  FINANCING-TERM-DAYS NOW COMPUTED BY
004900*                         TRUE CALENDAR DAY COUNT (CIVIL-TO-
005000*                         JULIAN-DAY-NUMBER METHOD) INSTEAD
005100*                         OF THE OLD 30/360 APPROXIMATION -
005200*                         AUDIT FLAGGED THE OLD METHOD AS
005300*                         OFF BY UP TO 3 DAYS NEAR MONTH END.
005400*08/19/04  DLP  REQ 0661  RATE AND DISCOUNT ROUNDING CONFIRMED
005500*                         TRUNCATING (NOT ROUNDED) PER LEGAL -
005600*                         MATCHES THE FACTORING AGREEMENT.
005700*09/14/05  DLP  REQ 0702  A PURCHASER WHOSE COMPUTED RATE WENT
005800*                         OVER THE CREDITOR'S MAX-RATE-BPS WAS
005900*                         BEING CLAMPED DOWN TO THE CAP AND
006000*                         STILL FINANCED AT THE CAPPED RATE -
006100*                         AUDIT CAUGHT THIS.  CONTRACT SAYS
006200*                         EXCLUDE THE PURCHASER, DO NOT RE-
006300*                         PRICE THEM.  ALSO NOW EXCLUDES A
006400*                         ZERO (OR BELOW) COMPUTED RATE, WHICH
006500*                         WAS SLIPPING THROUGH ELIGIBLE AND
006600*                         COULD EVEN WIN THE LOWEST-RATE TIE-
006700*                         BREAK.
006800*09/21/05  DLP  REQ 0703  RUN-REPORT-OUT WAS MISSING ITS
006900*                         TITLE/RUN-DATE BANNER AND COLUMN-
007000*                         TITLE LINE - THE REPORT WENT
007100*                         STRAIGHT INTO DETAIL LINES.  ADDED
007200*                         0150-WRITE-RPT-HEADINGS, CALLED
007300*                         FROM A010-MAIN-LINE BEFORE THE
007400*                         FIRST INVOICE IS PROCESSED.
007500*09/21/05  DLP  REQ 0704  FLOORED EARLY-PAYMENT-AMOUNT AT
007600*                         ZERO IN 3200-COMPUTE-EARLY-PAYMENT -
007700*                         DEFENSIVE, SEE PARAGRAPH BANNER.
007800*-----------------------------------------------------------
007900 ENVIRONMENT DIVISION.
008000*
008100 CONFIGURATION SECTION.
008200 SPECIAL-NAMES.
008300     CONSOLE IS CRT.
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600*        PENDING INVOICES, KEYED BY CREDITOR-ID/INVOICE-ID
008700     SELECT INVOICE-IN ASSIGN TO INVOICE-IN
008800            ORGANIZATION RECORD SEQUENTIAL.
008900*        CREDITOR MASTER - LOADED TO IF-CREDITOR-TAB
009000     SELECT CREDITOR-IN ASSIGN TO CREDITOR-IN
009100            ORGANIZATION RECORD SEQUENTIAL.
009200*        PURCHASER MASTER - LOADED TO IF-PURCHASER-TAB
009300     SELECT PURCHASER-IN ASSIGN TO PURCHASER-IN
009400            ORGANIZATION RECORD SEQUENTIAL.
009500*        PURCHASER-FINANCING-SETTINGS - LOADED TO IF-PFS-TAB
009600     SELECT PFS-IN ASSIGN TO PFS-IN
009700            ORGANIZATION RECORD SEQUENTIAL.
009800*        FINANCED INVOICE RESULTS
009900     SELECT RESULT-OUT ASSIGN TO RESULT-OUT
010000            ORGANIZATION RECORD SEQUENTIAL.
010100*        STATUS CHANGES FOR THE INVOICE MASTER UPDATE JOB
010200     SELECT STATUS-OUT ASSIGN TO STATUS-OUT
010300            ORGANIZATION RECORD SEQUENTIAL.
010400*        PRINTED CONTROL REPORT
010500     SELECT REPORT-OUT ASSIGN TO REPORT-OUT
010600            ORGANIZATION RECORD SEQUENTIAL.
010700*
010800 DATA DIVISION.
010900*
011000 FILE SECTION.
011100*
011200 FD  INVOICE-IN
011300     RECORD CONTAINS 81 CHARACTERS
011400     LABEL RECORDS ARE STANDARD
011500     DATA RECORD IS IF1100-REC.
011600 copy '/users/devel/invoice.dd.cbl'.
011700*
011800 FD  CREDITOR-IN
011900     RECORD CONTAINS 74 CHARACTERS
012000     LABEL RECORDS ARE STANDARD
012100     DATA RECORD IS IFCRD-REC.
012200 copy '/users/devel/creditor.dd.cbl'.
012300*
012400 FD  PURCHASER-IN
012500     RECORD CONTAINS 42 CHARACTERS
012600     LABEL RECORDS ARE STANDARD
012700     DATA RECORD IS IFPUR-REC.
012800 copy '/users/devel/purchaser.dd.cbl'.
012900*
013000 FD  PFS-IN
013100     RECORD CONTAINS 46 CHARACTERS
013200     LABEL RECORDS ARE STANDARD
013300     DATA RECORD IS IFPFS-REC.
013400 copy '/users/devel/pfs.dd.cbl'.
013500*
013600 FD  RESULT-OUT
013700     RECORD CONTAINS 97 CHARACTERS
013800     LABEL RECORDS ARE STANDARD
013900     DATA RECORD IS IF-REC.
014000 copy '/users/devel/result.dd.cbl'.
014100*
014200 FD  STATUS-OUT
014300     RECORD CONTAINS 20 CHARACTERS
014400     LABEL RECORDS ARE STANDARD
014500     DATA RECORD IS IFSTA-REC.
014600 copy '/users/devel/statusout.dd.cbl'.
014700*
014800 FD  REPORT-OUT
014900     RECORD CONTAINS 132 CHARACTERS
015000     LABEL RECORDS ARE STANDARD
015100     DATA RECORD IS IF-RPT-REC.
015200 copy '/users/devel/rptlines.dd.cbl'.
015300*
015400 WORKING-STORAGE SECTION.
015500*
015600 copy '/users/devel/reftables.dd.cbl'.
015700 copy '/users/devel/rundate.dd.cbl'.
015800 copy '/users/devel/totals.dd.cbl'.
015900*
016000 01  WS-COMMAND-LINE                PIC X(100).
016100*
016200 01  WS-SWITCHES.
016300     05  EOF-INVOICE-SW             PIC X(1)  VALUE 'N'.
016400         88  EOF-INVOICE                 VALUE 'Y'.
016500     05  EOF-CREDITOR-SW            PIC X(1)  VALUE 'N'.
016600         88  EOF-CREDITOR                 VALUE 'Y'.
016700     05  EOF-PURCHASER-SW           PIC X(1)  VALUE 'N'.
016800         88  EOF-PURCHASER                VALUE 'Y'.
016900     05  EOF-PFS-SW                 PIC X(1)  VALUE 'N'.
017000         88  EOF-PFS                      VALUE 'Y'.
017100*
017200*        ACCEPT FROM DATE WORK AREA - SEE 0100-GET-RUN-DATE.
017300*        NOTE WS-ACCEPT-YY IS THE 2-DIGIT YEAR THE COMPILER
017400*        HANDS BACK - DO NOT WIDEN THIS FIELD, THE CENTURY
017500*        WINDOWING BELOW SUPPLIES THE MISSING CENTURY.
017600 01  WS-ACCEPT-DATE.
017700     05  WS-ACCEPT-YY               PIC 9(2).
017800     05  WS-ACCEPT-MM               PIC 9(2).
017900     05  WS-ACCEPT-DD               PIC 9(2).
018000     05  WS-CENTURY                 PIC 9(2).
018100*
018200*        CIVIL-DATE-TO-DAY-NUMBER WORK AREA - USED BY
018300*        9500-CALC-DAY-NUMBER, SHARED BY THE RUN-DATE
018400*        CONVERSION AND THE PER-INVOICE MATURITY-DATE
018500*        CONVERSION.  SEE PARAGRAPH BANNER FOR THE FORMULA
018600*        REFERENCE.
018700 01  WS-DAYNO-WORK.
018800     05  WS-DATE-CCYY               PIC 9(4).
018900     05  WS-DATE-MM                 PIC 9(2).
019000     05  WS-DATE-DD                 PIC 9(2).
019100     05  WS-DATE-DAYNO              PIC S9(9)   COMP.
019200     05  WS-CALC-A                  PIC S9(9)   COMP.
019300     05  WS-CALC-Y                  PIC S9(9)   COMP.
019400     05  WS-CALC-M                  PIC S9(9)   COMP.
019500*
019600*        PER-INVOICE WORK AREA.
019700 01  WS-INVOICE-WORK.
019800     05  WS-EARLY-PAYMENT-AMT       PIC S9(13)  COMP-3.
019900     05  WS-EARLY-PMT-AMT-2D REDEFINES
020000                         WS-EARLY-PAYMENT-AMT
020100                                    PIC S9(11)V99 COMP-3.
020200     05  WS-DISCOUNT-AMT            PIC S9(13)  COMP-3.
020300     05  IF-MATCH-RATE-BPS          PIC 9(6)    COMP-3.
020400     05  IF-COMPUTED-RATE-BPS       PIC 9(6)    COMP-3.
020500     05  WS-CR-FOUND-SUB            PIC S9(5)   COMP.
020600*
020700 PROCEDURE DIVISION.
020800*-----------------------------------------------------------
020900*  A010-MAIN-LINE  -  OPENS THE SEVEN FILES, LOADS THE
021000*  REFERENCE TABLES, THEN READS AND PROCESSES THE INVOICE
021100*  FILE ONE RECORD AHEAD (READ-AHEAD / PROCESS-CURRENT STYLE,
021200*  THE SAME WAY EVERY OTHER BATCH PROGRAM IN THIS SHOP DOES
021300*  IT).
021400*-----------------------------------------------------------
021500 A010-MAIN-LINE.
021600     DISPLAY SPACES UPON CRT.
021700     DISPLAY '* * * * B E G I N   F I N 4 0 0 0 . C B L'
021800         UPON CRT AT 1401.
021900     OPEN INPUT  INVOICE-IN
022000                 CREDITOR-IN
022100                 PURCHASER-IN
022200                 PFS-IN.
022300     OPEN OUTPUT RESULT-OUT
022400                 STATUS-OUT
022500                 REPORT-OUT.
022600     PERFORM 0100-GET-RUN-DATE.
022700     PERFORM 0150-WRITE-RPT-HEADINGS.
022800     PERFORM 0200-LOAD-CREDITORS THRU 0200-LOAD-CREDITORS-EXIT
022900         UNTIL EOF-CREDITOR.
023000     PERFORM 0300-LOAD-PURCHASERS THRU 0300-LOAD-PURCHASERS-EXIT
023100         UNTIL EOF-PURCHASER.
023200     PERFORM 0400-LOAD-PFS THRU 0400-LOAD-PFS-EXIT
023300         UNTIL EOF-PFS.
023400     PERFORM 0500-READ-INVOICE.
023500     PERFORM 1000-PROCESS-INVOICE THRU 1000-PROCESS-INVOICE-EXIT
023600         UNTIL EOF-INVOICE.
023700     PERFORM 9000-END-RTN.
023800*-----------------------------------------------------------
023900*  0100-GET-RUN-DATE  -  RUN-DATE COMES FROM THE SYSTEM
024000*  CLOCK, NOT A PARAMETER CARD - THE FACTORING DESK WANTS
024100*  "TODAY" EVERY TIME THIS RUNS.  05/20/99 Y2K FIX - ACCEPT
024200*  FROM DATE ONLY RETURNS A 2-DIGIT YEAR, SO WE WINDOW IT
024300*  HERE (PIVOT 50 - ANYTHING 00-49 IS 20XX, 50-99 IS 19XX).
024400*  THIS SYSTEM HAS NO BUSINESS BEING HANDED A PRE-1950 OR
024500*  POST-2049 RUN DATE.
024600*-----------------------------------------------------------
024700 0100-GET-RUN-DATE.
024800     ACCEPT WS-ACCEPT-DATE FROM DATE.
024900     IF WS-ACCEPT-YY < 50
025000        MOVE 20                 TO WS-CENTURY
025100     ELSE
025200        MOVE 19                 TO WS-CENTURY.
025300     COMPUTE IF-RUN-CCYY = (WS-CENTURY * 100) + WS-ACCEPT-YY.
025400     MOVE WS-ACCEPT-MM           TO IF-RUN-MM.
025500     MOVE WS-ACCEPT-DD           TO IF-RUN-DD.
025600     MOVE IF-RUN-CCYY            TO WS-DATE-CCYY.
025700     MOVE IF-RUN-MM              TO WS-DATE-MM.
025800     MOVE IF-RUN-DD              TO WS-DATE-DD.
025900     PERFORM 9500-CALC-DAY-NUMBER.
026000     MOVE WS-DATE-DAYNO          TO IF-RUN-DATE-INT-DAYS.
026100     MOVE IF-RUN-CCYY            TO IF-RPT-H1-CCYY.
026200     MOVE IF-RUN-MM              TO IF-RPT-H1-MM.
026300     MOVE IF-RUN-DD              TO IF-RPT-H1-DD.
026400*-----------------------------------------------------------
026500*  0150-WRITE-RPT-HEADINGS  -  TITLE/RUN-DATE BANNER AND THE
026600*  COLUMN-TITLE LINE, WRITTEN ONCE AT THE TOP OF THE REPORT
026700*  BEFORE THE FIRST DETAIL LINE - REQ 0702.  THE SAME
026800*  DASHED-RULE LINE (IF-RPT-HEADING-2) IS WRITTEN AGAIN BY
026900*  9000-END-RTN TO SET OFF THE TOTALS BLOCK AT THE BOTTOM.
027000*-----------------------------------------------------------
027100 0150-WRITE-RPT-HEADINGS.
027200     MOVE SPACES TO IF-RPT-REC.
027300     WRITE IF-RPT-REC FROM IF-RPT-HEADING-1
027400         AFTER ADVANCING 1 LINE.
027500     WRITE IF-RPT-REC FROM IF-RPT-HEADING-2
027600         AFTER ADVANCING 1 LINE.
027700     WRITE IF-RPT-REC FROM IF-RPT-HEADING-3
027800         AFTER ADVANCING 1 LINE.
027900 0150-WRITE-RPT-HEADINGS-EXIT.
028000     EXIT.
028100*-----------------------------------------------------------
028200*  0200-LOAD-CREDITORS  -  BATCH FLOW STEP 2.  CREDITOR
028300*  MASTER IS HELD IN IF-CREDITOR-TAB FOR THE WHOLE RUN - IT
028400*  IS SMALL ENOUGH TO FIT, AND RE-READING IT PER INVOICE
028500*  WOULD BE FAR TOO SLOW ON THE OVERNIGHT WINDOW.
028600*-----------------------------------------------------------
028700 0200-LOAD-CREDITORS.
028800     READ CREDITOR-IN AT END
028900         MOVE 'Y' TO EOF-CREDITOR-SW.
029000     IF NOT EOF-CREDITOR
029100        ADD 1 TO IF-CREDITOR-TAB-CTR
029200        MOVE IFCRD-CREDITOR-ID    TO
029300                           IF-CR-ID (IF-CREDITOR-TAB-CTR)
029400        MOVE IFCRD-CREDITOR-NAME  TO
029500                           IF-CR-NAME (IF-CREDITOR-TAB-CTR)
029600        MOVE IFCRD-MAX-RATE-BPS   TO
029700                     IF-CR-MAX-RATE-BPS (IF-CREDITOR-TAB-CTR).
029800 0200-LOAD-CREDITORS-EXIT.
029900     EXIT.
030000*-----------------------------------------------------------
030100*  0300-LOAD-PURCHASERS  -  BATCH FLOW STEP 2, PURCHASER SIDE.
030200*-----------------------------------------------------------
030300 0300-LOAD-PURCHASERS.
030400     READ PURCHASER-IN AT END
030500         MOVE 'Y' TO EOF-PURCHASER-SW.
030600     IF NOT EOF-PURCHASER
030700        ADD 1 TO IF-PURCHASER-TAB-CTR
030800        MOVE IFPUR-PURCHASER-ID    TO
030900                           IF-PU-ID (IF-PURCHASER-TAB-CTR)
031000        MOVE IFPUR-MIN-TERM-DAYS   TO
031100                  IF-PU-MIN-TERM-DAYS (IF-PURCHASER-TAB-CTR).
031200 0300-LOAD-PURCHASERS-EXIT.
031300     EXIT.
031400*-----------------------------------------------------------
031500*  0400-LOAD-PFS  -  LOADS THE PURCHASER-FINANCING-SETTINGS
031600*  FILE.  01/06/98 MAH - A DUPLICATE PURCHASER-ID/CREDITOR-ID
031700*  PAIR ON THIS FILE MEANS THE RATE TABLE IS AMBIGUOUS FOR
031800*  THAT PAIR - REQ 0560 SAYS ABEND RATHER THAN GUESS WHICH
031900*  ROW IS RIGHT.  SEE 3050-PFS-DUP-CHECK.
032000*-----------------------------------------------------------
032100 0400-LOAD-PFS.
032200     READ PFS-IN AT END
032300         MOVE 'Y' TO EOF-PFS-SW.
032400     IF NOT EOF-PFS
032500        PERFORM 3050-PFS-DUP-CHECK THRU 3050-PFS-DUP-CHECK-EXIT
032600        ADD 1 TO IF-PFS-TAB-CTR
032700        MOVE IFPFS-PURCHASER-ID    TO
032800                           IF-PF-PURCHASER-ID (IF-PFS-TAB-CTR)
032900        MOVE IFPFS-CREDITOR-ID     TO
033000                           IF-PF-CREDITOR-ID (IF-PFS-TAB-CTR)
033100        MOVE IFPFS-ANNUAL-RATE-BPS TO
033200                           IF-PF-ANNUAL-RATE-BPS (IF-PFS-TAB-CTR).
033300 0400-LOAD-PFS-EXIT.
033400     EXIT.
033500*-----------------------------------------------------------
033600*  0500-READ-INVOICE  -  READS ONE INVOICE-IN RECORD AHEAD
033700*  OF PROCESSING.  COUNTS EVERY RECORD READ TOWARD
033800*  IF-TOT-READ, FINANCED OR NOT.
033900*-----------------------------------------------------------
034000 0500-READ-INVOICE.
034100     READ INVOICE-IN AT END
034200         MOVE 'Y' TO EOF-INVOICE-SW.
034300     IF NOT EOF-INVOICE
034400        ADD 1 TO IF-TOT-READ.
034500*-----------------------------------------------------------
034600*  1000-PROCESS-INVOICE  -  BATCH FLOW STEPS 3-5 FOR ONE
034700*  INVOICE.  SKIPS ANYTHING NOT IN PENDING STATUS, COMPUTES
034800*  THE FINANCING TERM, SELECTS THE BEST ELIGIBLE PURCHASER
034900*  AND EITHER FINANCES THE INVOICE OR MARKS IT NON-FINANCED.
035000*-----------------------------------------------------------
035100 1000-PROCESS-INVOICE.
035200     MOVE 'N' TO IF-BEST-FOUND-SW.
035300     IF IF1100-PENDING
035400        MOVE IF1100-MAT-CCYY    TO WS-DATE-CCYY
035500        MOVE IF1100-MAT-MM      TO WS-DATE-MM
035600        MOVE IF1100-MAT-DD      TO WS-DATE-DD
035700        PERFORM 9500-CALC-DAY-NUMBER
035800        MOVE WS-DATE-DAYNO      TO IF-MATURITY-INT-DAYS
035900        COMPUTE IF-FINANCING-TERM-DAYS =
036000                IF-MATURITY-INT-DAYS - IF-RUN-DATE-INT-DAYS
036100        IF IF-FINANCING-TERM-DAYS > 0
036200           PERFORM 2000-SELECT-PURCHASER THRU
036300                   2000-SELECT-PURCHASER-EXIT
036400           IF IF-BEST-FOUND
036500              PERFORM 3200-COMPUTE-EARLY-PAYMENT
036600              SET IF1100-FINANCED TO TRUE
036700              PERFORM 9200-WRITE-RESULT
036800              PERFORM 9300-WRITE-STATUS
036900              ADD 1 TO IF-TOT-FINANCED
037000              ADD IF1100-INITIAL-AMOUNT
037100                       TO IF-TOT-INITIAL-AMOUNT
037200              ADD WS-EARLY-PAYMENT-AMT
037300                       TO IF-TOT-EARLY-PAYMENT-AMOUNT
037400              ADD WS-DISCOUNT-AMT
037500                       TO IF-TOT-DISCOUNT-AMOUNT
037600           ELSE
037700              SET IF1100-NON-FINANCED TO TRUE
037800              PERFORM 9300-WRITE-STATUS
037900              ADD 1 TO IF-TOT-NON-FINANCED
038000           END-IF
038100        ELSE
038200           ADD 1 TO IF-TOT-SKIPPED
038300        END-IF
038400     ELSE
038500        ADD 1 TO IF-TOT-SKIPPED.
038600     PERFORM 9100-WRITE-DETAIL-LINE.
038700     PERFORM 0500-READ-INVOICE.
038800 1000-PROCESS-INVOICE-EXIT.
038900     EXIT.
039000*-----------------------------------------------------------
039100*  2000-SELECT-PURCHASER  -  WALKS IF-PURCHASER-TAB LOOKING
039200*  FOR THE LOWEST-RATE ELIGIBLE PURCHASER FOR THE CURRENT
039300*  INVOICE (REQ 0201 - LOWEST RATE WINS, NOT FIRST MATCH).
039400*  3000-CHECK-ELIGIBILITY DOES THE PER-CANDIDATE TESTS.
039500*-----------------------------------------------------------
039600 2000-SELECT-PURCHASER.
039700     MOVE 0   TO IF-PU-SUB.
039800     PERFORM 2100-SELECT-PURCHASER-SCAN THRU
039900             2100-SELECT-PURCHASER-SCAN-EXIT
040000         VARYING IF-PU-SUB FROM 1 BY 1
040100         UNTIL IF-PU-SUB > IF-PURCHASER-TAB-CTR.
040200 2000-SELECT-PURCHASER-EXIT.
040300     EXIT.
040400 2100-SELECT-PURCHASER-SCAN.
040500     IF IF-FINANCING-TERM-DAYS >= IF-PU-MIN-TERM-DAYS (IF-PU-SUB)
040600        PERFORM 3000-CHECK-ELIGIBILITY THRU
040700                3000-CHECK-ELIGIBILITY-EXIT.
040800 2100-SELECT-PURCHASER-SCAN-EXIT.
040900     EXIT.
041000*-----------------------------------------------------------
041100*  3000-CHECK-ELIGIBILITY  -  FOR THE PURCHASER AT
041200*  IF-PU-SUB, LOOKS UP THE PFS ROW FOR THIS PURCHASER AND
041300*  THE INVOICE'S CREDITOR.  NO PFS ROW MEANS THE PURCHASER
041400*  DOES NOT BUY THIS CREDITOR'S PAPER - NOT ELIGIBLE.  IF A
041500*  ROW EXISTS, THE COMPUTED RATE MUST BE GREATER THAN ZERO
041600*  AND MUST NOT EXCEED THE CREDITOR'S MAX-RATE-BPS (REQ
041700*  0471) - A PURCHASER THAT FAILS EITHER TEST IS NOT
041800*  ELIGIBLE AND DROPS OUT HERE, IT IS NOT RE-PRICED DOWN TO
041900*  THE CAP (REQ 0702).  WHAT SURVIVES IS COMPARED AGAINST
042000*  THE BEST RATE FOUND SO FAR FOR THIS INVOICE.
042100*-----------------------------------------------------------
042200 3000-CHECK-ELIGIBILITY.
042300     MOVE 0 TO IF-PFS-MATCH-COUNT.
042400     MOVE 0 TO IF-PF-SUB.
042500     PERFORM 3010-PFS-SCAN THRU 3010-PFS-SCAN-EXIT
042600         VARYING IF-PF-SUB FROM 1 BY 1
042700         UNTIL IF-PF-SUB > IF-PFS-TAB-CTR.
042800     IF IF-PFS-MATCH-COUNT > 0
042900        PERFORM 3100-COMPUTE-RATE THRU 3100-COMPUTE-RATE-EXIT
043000        IF IF-COMPUTED-RATE-BPS > 0
043100           AND (IF-CR-SUB = 0
043200             OR IF-COMPUTED-RATE-BPS NOT >
043300                IF-CR-MAX-RATE-BPS (IF-CR-SUB))
043400*           TIE-BREAK ON LOWEST PURCHASER-ID WHEN TWO
043500*           PURCHASERS OFFER THE SAME RATE - FACTORING DESK
043600*           WANTS A DETERMINISTIC PICK, NOT "WHICHEVER CAME
043700*           OFF THE FILE FIRST".
043800           IF IF-BEST-NOT-FOUND
043900              OR IF-COMPUTED-RATE-BPS < IF-BEST-RATE-BPS
044000              OR (IF-COMPUTED-RATE-BPS = IF-BEST-RATE-BPS
044100                  AND IF-PU-ID (IF-PU-SUB) < IF-BEST-PURCHASER-ID)
044200              MOVE IF-COMPUTED-RATE-BPS TO IF-BEST-RATE-BPS
044300              MOVE IF-PU-ID (IF-PU-SUB) TO IF-BEST-PURCHASER-ID
044400              MOVE 'Y'                  TO IF-BEST-FOUND-SW.
044500 3000-CHECK-ELIGIBILITY-EXIT.
044600     EXIT.
044700 3010-PFS-SCAN.
044800     IF IF-PF-PURCHASER-ID (IF-PF-SUB) = IF-PU-ID (IF-PU-SUB)
044900        AND IF-PF-CREDITOR-ID (IF-PF-SUB) = IF1100-CREDITOR-ID
045000        ADD 1 TO IF-PFS-MATCH-COUNT
045100        MOVE IF-PF-ANNUAL-RATE-BPS (IF-PF-SUB)
045200                                    TO IF-MATCH-RATE-BPS.
045300 3010-PFS-SCAN-EXIT.
045400     EXIT.
045500*-----------------------------------------------------------
045600*  3050-PFS-DUP-CHECK  -  REQ 0560.  SCANS THE PFS TABLE
045700*  BUILT SO FAR FOR THE INCOMING ROW'S PURCHASER/CREDITOR
045800*  PAIR.  IF FOUND, THE FEED IS BAD - DUMP A MESSAGE AND
045900*  ABEND THE RUN RATHER THAN POST A WRONG RATE.
046000*-----------------------------------------------------------
046100 3050-PFS-DUP-CHECK.
046200     MOVE 0 TO IF-PF-SUB.
046300     PERFORM 3060-PFS-DUP-SCAN THRU 3060-PFS-DUP-SCAN-EXIT
046400         VARYING IF-PF-SUB FROM 1 BY 1
046500         UNTIL IF-PF-SUB > IF-PFS-TAB-CTR.
046600 3050-PFS-DUP-CHECK-EXIT.
046700     EXIT.
046800 3060-PFS-DUP-SCAN.
046900     IF IFPFS-PURCHASER-ID = IF-PF-PURCHASER-ID (IF-PF-SUB)
047000        AND IFPFS-CREDITOR-ID = IF-PF-CREDITOR-ID (IF-PF-SUB)
047100        DISPLAY '!!!! DUPLICATE PFS ROW - PURCHASER/CREDITOR'
047200            UPON CRT AT 2301
047300        DISPLAY IFPFS-PURCHASER-ID IFPFS-CREDITOR-ID
047400            UPON CRT AT 2401
047500        CLOSE INVOICE-IN CREDITOR-IN PURCHASER-IN PFS-IN
047600              RESULT-OUT STATUS-OUT REPORT-OUT
047700        STOP RUN.
047800 3060-PFS-DUP-SCAN-EXIT.
047900     EXIT.
048000*-----------------------------------------------------------
048100*  3100-COMPUTE-RATE  -  BUSINESS RULE: FINANCING RATE (BPS)
048200*  = INTEGER( (ANNUAL-RATE-BPS * FINANCING-TERM-DAYS) / 360 ).
048300*  TRUNCATING, NOT ROUNDED - CONFIRMED AGAINST THE FACTORING
048400*  AGREEMENT 08/19/04 (REQ 0661).  THE CREDITOR'S MAX-RATE-
048500*  BPS (REQ 0471) IS LOOKED UP HERE BUT IS NO LONGER USED TO
048600*  CAP THIS RATE - 3000-CHECK-ELIGIBILITY TESTS IT AND
048700*  EXCLUDES THE PURCHASER INSTEAD (REQ 0702).
048800*-----------------------------------------------------------
048900 3100-COMPUTE-RATE.
049000     COMPUTE IF-COMPUTED-RATE-BPS =
049100             (IF-MATCH-RATE-BPS * IF-FINANCING-TERM-DAYS) / 360.
049200     PERFORM 3110-FIND-CREDITOR THRU 3110-FIND-CREDITOR-EXIT.
049300 3100-COMPUTE-RATE-EXIT.
049400     EXIT.
049500*-----------------------------------------------------------
049600*  3110-FIND-CREDITOR  -  LOOKS UP THE INVOICE'S CREDITOR IN
049700*  IF-CREDITOR-TAB.  LEAVES IF-CR-SUB AT THE MATCHING
049800*  SUBSCRIPT, OR ZERO IF THE CREDITOR IS NOT ON THE MASTER
049900*  (TREATED AS "NO CAP" BY 3100-COMPUTE-RATE).
050000*-----------------------------------------------------------
050100 3110-FIND-CREDITOR.
050200     MOVE 0 TO WS-CR-FOUND-SUB.
050300     MOVE 0 TO IF-CR-SUB.
050400     PERFORM 3120-FIND-CREDITOR-SCAN THRU
050500             3120-FIND-CREDITOR-SCAN-EXIT
050600         VARYING IF-CR-SUB FROM 1 BY 1
050700         UNTIL IF-CR-SUB > IF-CREDITOR-TAB-CTR.
050800     MOVE WS-CR-FOUND-SUB TO IF-CR-SUB.
050900 3110-FIND-CREDITOR-EXIT.
051000     EXIT.
051100 3120-FIND-CREDITOR-SCAN.
051200     IF IF-CR-ID (IF-CR-SUB) = IF1100-CREDITOR-ID
051300        MOVE IF-CR-SUB TO WS-CR-FOUND-SUB.
051400 3120-FIND-CREDITOR-SCAN-EXIT.
051500     EXIT.
051600*-----------------------------------------------------------
051700*  3200-COMPUTE-EARLY-PAYMENT  -  BUSINESS RULE: EARLY-
051800*  PAYMENT-AMOUNT = INITIAL-AMOUNT - INTEGER( (INITIAL-AMOUNT
051900*  * FINANCING-RATE-BPS) / 10000 ).  TRUNCATING - SEE
052000*  08/19/04 NOTE AT 3100-COMPUTE-RATE.  09/21/05 DLP - FLOOR
052100*  THE RESULT AT ZERO, DEFENSIVE ONLY - A RATE ABOVE 10000
052200*  BPS SHOULD NEVER REACH HERE PAST THE CAP CHECK, BUT A BAD
052300*  ROW ON SOME FUTURE FEED MUST NOT EARLY-PAY A NEGATIVE
052400*  AMOUNT.  REQ 0704.
052500*-----------------------------------------------------------
052600 3200-COMPUTE-EARLY-PAYMENT.
052700     COMPUTE WS-DISCOUNT-AMT =
052800             (IF1100-INITIAL-AMOUNT * IF-BEST-RATE-BPS) / 10000.
052900     COMPUTE WS-EARLY-PAYMENT-AMT =
053000             IF1100-INITIAL-AMOUNT - WS-DISCOUNT-AMT.
053100     IF WS-EARLY-PAYMENT-AMT < 0
053200        MOVE 0 TO WS-EARLY-PAYMENT-AMT.
053300*-----------------------------------------------------------
053400*  9000-END-RTN  -  BATCH FLOW STEP 6.  WRITES THE TOTALS
053500*  LINE(S) TO THE REPORT AND CLOSES EVERYTHING DOWN.
053600*-----------------------------------------------------------
053700 9000-END-RTN.
053800     MOVE SPACES              TO IF-RPT-REC.
053900     WRITE IF-RPT-REC FROM IF-RPT-HEADING-2
054000         AFTER ADVANCING 2 LINES.
054100     MOVE 'INVOICES READ . . . . . . . . . . .'
054200                               TO IF-RPT-T-LABEL.
054300     MOVE IF-TOT-READ          TO IF-RPT-T-COUNT.
054400     MOVE SPACES               TO IF-RPT-T-AMOUNT.
054500     WRITE IF-RPT-REC FROM IF-RPT-TOTALS
054600         AFTER ADVANCING 1 LINE.
054700     MOVE 'INVOICES FINANCED . . . . . . . . .'
054800                               TO IF-RPT-T-LABEL.
054900     MOVE IF-TOT-FINANCED      TO IF-RPT-T-COUNT.
055000     MOVE SPACES               TO IF-RPT-T-AMOUNT.
055100     WRITE IF-RPT-REC FROM IF-RPT-TOTALS
055200         AFTER ADVANCING 1 LINE.
055300     MOVE 'INVOICES NON-FINANCED . . . . . . .'
055400                               TO IF-RPT-T-LABEL.
055500     MOVE IF-TOT-NON-FINANCED  TO IF-RPT-T-COUNT.
055600     MOVE SPACES               TO IF-RPT-T-AMOUNT.
055700     WRITE IF-RPT-REC FROM IF-RPT-TOTALS
055800         AFTER ADVANCING 1 LINE.
055900     MOVE 'INVOICES SKIPPED (NOT PENDING) . .'
056000                               TO IF-RPT-T-LABEL.
056100     MOVE IF-TOT-SKIPPED       TO IF-RPT-T-COUNT.
056200     MOVE SPACES               TO IF-RPT-T-AMOUNT.
056300     WRITE IF-RPT-REC FROM IF-RPT-TOTALS
056400         AFTER ADVANCING 1 LINE.
056500     MOVE 'TOTAL INITIAL AMOUNT FINANCED . . .'
056600                               TO IF-RPT-T-LABEL.
056700     MOVE SPACES               TO IF-RPT-T-COUNT.
056800     MOVE IF-TOT-INITIAL-AMOUNT-2D
056900                               TO IF-RPT-T-AMOUNT.
057000     WRITE IF-RPT-REC FROM IF-RPT-TOTALS
057100         AFTER ADVANCING 1 LINE.
057200     MOVE 'TOTAL EARLY-PAYMENT AMOUNT . . . .'
057300                               TO IF-RPT-T-LABEL.
057400     MOVE SPACES               TO IF-RPT-T-COUNT.
057500     MOVE IF-TOT-EARLY-PMT-AMOUNT-2D
057600                               TO IF-RPT-T-AMOUNT.
057700     WRITE IF-RPT-REC FROM IF-RPT-TOTALS
057800         AFTER ADVANCING 1 LINE.
057900     MOVE 'TOTAL DISCOUNT (FINANCING FEE) . .'
058000                               TO IF-RPT-T-LABEL.
058100     MOVE SPACES               TO IF-RPT-T-COUNT.
058200     MOVE IF-TOT-DISCOUNT-AMOUNT-2D
058300                               TO IF-RPT-T-AMOUNT.
058400     WRITE IF-RPT-REC FROM IF-RPT-TOTALS
058500         AFTER ADVANCING 1 LINE.
058600     DISPLAY 'FIN4000 - RUN COMPLETE' UPON CRT AT 2001.
058700     DISPLAY IF-TOT-READ 'INVOICES READ' UPON CRT AT 2101.
058800     CLOSE INVOICE-IN CREDITOR-IN PURCHASER-IN PFS-IN
058900           RESULT-OUT STATUS-OUT REPORT-OUT.
059000     STOP RUN.
059100*-----------------------------------------------------------
059200*  9100-WRITE-DETAIL-LINE  -  ONE REPORT LINE PER INVOICE
059300*  READ, WHATEVER ITS FINAL STATUS, SO THE FACTORING DESK
059400*  CAN SEE THE WHOLE FILE ON ONE REPORT.
059500*-----------------------------------------------------------
059600 9100-WRITE-DETAIL-LINE.
059700     MOVE IF1100-INVOICE-ID        TO IF-RPT-D-INVOICE-ID.
059800     MOVE IF1100-INITIAL-AMOUNT-2D TO IF-RPT-D-INITIAL-AMT.
059900     MOVE SPACES                   TO IF-RPT-D-EARLY-PMT-AMT.
060000     MOVE ZEROES                   TO IF-RPT-D-PURCHASER-ID.
060100     MOVE ZEROES                   TO IF-RPT-D-RATE-BPS.
060200     IF IF1100-PENDING
060300        MOVE 'PENDING     '    TO IF-RPT-D-STATUS
060400     ELSE
060500     IF IF1100-CANCELED
060600        MOVE 'CANCELED    '    TO IF-RPT-D-STATUS
060700     ELSE
060800     IF IF1100-FINANCED
060900        MOVE 'FINANCED    '       TO IF-RPT-D-STATUS
061000        MOVE IF-BEST-PURCHASER-ID TO IF-RPT-D-PURCHASER-ID
061100        MOVE WS-EARLY-PMT-AMT-2D  TO IF-RPT-D-EARLY-PMT-AMT
061200        MOVE IF-BEST-RATE-BPS     TO IF-RPT-D-RATE-BPS
061300     ELSE
061400     IF IF1100-NON-FINANCED
061500        MOVE 'NON-FINANCED'    TO IF-RPT-D-STATUS
061600     ELSE
061700        MOVE 'UNKNOWN     '    TO IF-RPT-D-STATUS.
061800     WRITE IF-RPT-REC FROM IF-RPT-DETAIL
061900         AFTER ADVANCING 1 LINE.
062000*-----------------------------------------------------------
062100*  9200-WRITE-RESULT  -  BATCH FLOW STEP 5.  WRITES ONE
062200*  FINANCING-RESULT ROW FOR A FINANCED INVOICE.
062300*-----------------------------------------------------------
062400 9200-WRITE-RESULT.
062500     MOVE SPACES                  TO IF-REC.
062600     MOVE IF1100-INVOICE-ID       TO IF-INVOICE-ID.
062700     MOVE IF1100-INITIAL-AMOUNT   TO IF-INITIAL-AMOUNT.
062800     MOVE WS-EARLY-PAYMENT-AMT    TO IF-EARLY-PAYMENT-AMOUNT.
062900     MOVE IF-BEST-RATE-BPS        TO IF-FINANCING-RATE.
063000     MOVE IF-RUN-CCYY             TO IF-FIN-CCYY.
063100     MOVE IF-RUN-MM               TO IF-FIN-MM.
063200     MOVE IF-RUN-DD               TO IF-FIN-DD.
063300     MOVE IF-BEST-PURCHASER-ID    TO IF-PURCHASER-ID.
063400     WRITE IF-REC.
063500*-----------------------------------------------------------
063600*  9300-WRITE-STATUS  -  BATCH FLOW STEP 6.  WRITES ONE
063700*  INVOICE-STATUS-OUT ROW FOR EVERY INVOICE WHOSE STATUS
063800*  CHANGED THIS RUN - FINANCED OR NON-FINANCED.
063900*-----------------------------------------------------------
064000 9300-WRITE-STATUS.
064100     MOVE SPACES                  TO IFSTA-REC.
064200     MOVE IF1100-INVOICE-ID       TO IFSTA-INVOICE-ID.
064300     MOVE IF1100-STATUS           TO IFSTA-NEW-STATUS.
064400     WRITE IFSTA-REC.
064500*-----------------------------------------------------------
064600*  9500-CALC-DAY-NUMBER  -  CONVERTS THE CIVIL DATE IN
064700*  WS-DATE-CCYY/MM/DD INTO AN ABSOLUTE DAY NUMBER
064800*  (WS-DATE-DAYNO) SO TWO DATES CAN BE SUBTRACTED TO GET A
064900*  WHOLE-DAY COUNT WITHOUT A CALENDAR TABLE.  STANDARD
065000*  CIVIL-TO-JULIAN-DAY-NUMBER FORMULA - REQ 0618, REPLACED
065100*  THE OLD 30/360 SHORTCUT.  INTEGER DIVISION TRUNCATES, NO
065200*  ROUNDING NEEDED.
065300*-----------------------------------------------------------
065400 9500-CALC-DAY-NUMBER.
065500     COMPUTE WS-CALC-A = (14 - WS-DATE-MM) / 12.
065600     COMPUTE WS-CALC-Y = WS-DATE-CCYY + 4800 - WS-CALC-A.
065700     COMPUTE WS-CALC-M = WS-DATE-MM + (12 * WS-CALC-A) - 2.
065800     COMPUTE WS-DATE-DAYNO =
065900             WS-DATE-DD
066000             + (((153 * WS-CALC-M) + 2) / 5)
066100             + (365 * WS-CALC-Y)
066200             + (WS-CALC-Y / 4)
066300             - (WS-CALC-Y / 100)
066400             + (WS-CALC-Y / 400)
066500             - 32045.
