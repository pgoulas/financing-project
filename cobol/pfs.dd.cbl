000100*-----------------------------------------------------------
000200*  IFPFS-REC  -  PURCHASER / CREDITOR FINANCING AGREEMENT.
000300*  AT MOST ONE ROW PER (PURCHASER-ID, CREDITOR-ID) PAIR.  A
000400*  SECOND ROW FOR THE SAME PAIR IS A DATA-INTEGRITY ERROR
000500*  AND IS CAUGHT BY FIN4000'S 3050-PFS-DUP-CHECK, NOT HERE.
000600*-----------------------------------------------------------
000700*04/02/93 RSK  ORIGINAL LAYOUT - REQ 0201.
000800*-----------------------------------------------------------
000900 01  IFPFS-REC.
001000     05  IFPFS-PURCHASER-ID            PIC 9(9).
001100     05  IFPFS-CREDITOR-ID             PIC 9(9).
001200     05  IFPFS-ANNUAL-RATE-BPS         PIC 9(6).
001300     05  IFPFS-ANNUAL-RATE-BPS-P REDEFINES
001400                         IFPFS-ANNUAL-RATE-BPS
001500                                        PIC 9(6)     COMP-3.
001600     05  FILLER                        PIC X(22).
001700*
