000100*-----------------------------------------------------------
000200*  IF-TOTALS  -  FIN4000 RUN CONTROL TOTALS.
000300*  ACCUMULATED AS EACH INVOICE IS PROCESSED, PRINTED ON THE
000400*  RUN-REPORT-OUT TOTALS LINE AT END-RTN.  WORKING-STORAGE
000500*  ONLY - NEVER WRITTEN TO A FILE.
000600*-----------------------------------------------------------
000700*11/14/92 RSK  ORIGINAL LAYOUT - REQ 0188.
000800*08/19/04 DLP  ADDED -2D REDEFINES ON EACH AMOUNT FIELD SO
000900*              END-RTN CAN MOVE STRAIGHT INTO THE 9.99-
001000*              REPORT COLUMNS WITHOUT A SCALING COMPUTE -
001100*              REQ 0661.
001200*-----------------------------------------------------------
001300 01  IF-TOTALS.
001400     05  IF-TOT-READ                   PIC S9(7)   COMP.
001500     05  IF-TOT-FINANCED               PIC S9(7)   COMP.
001600     05  IF-TOT-NON-FINANCED           PIC S9(7)   COMP.
001700     05  IF-TOT-SKIPPED                PIC S9(7)   COMP.
001800     05  IF-TOT-INITIAL-AMOUNT         PIC S9(13)  COMP-3.
001900     05  IF-TOT-INITIAL-AMOUNT-2D REDEFINES
002000                          IF-TOT-INITIAL-AMOUNT
002100                                    PIC S9(11)V99 COMP-3.
002200     05  IF-TOT-EARLY-PAYMENT-AMOUNT   PIC S9(13)  COMP-3.
002300     05  IF-TOT-EARLY-PMT-AMOUNT-2D REDEFINES
002400                          IF-TOT-EARLY-PAYMENT-AMOUNT
002500                                    PIC S9(11)V99 COMP-3.
002600     05  IF-TOT-DISCOUNT-AMOUNT        PIC S9(13)  COMP-3.
002700     05  IF-TOT-DISCOUNT-AMOUNT-2D REDEFINES
002800                          IF-TOT-DISCOUNT-AMOUNT
002900                                    PIC S9(11)V99 COMP-3.
003000     05  FILLER                        PIC X(10).
003100*
