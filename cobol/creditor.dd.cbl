000100*-----------------------------------------------------------
000200*  IFCRD-REC  -  CREDITOR MASTER FEED.
000300*  LOADED ENTIRELY INTO IF-CREDITOR-TAB (REFTABLES.DD.CBL)
000400*  AT THE START OF EACH FIN4000 RUN - NOT RE-READ PER
000500*  INVOICE.
000600*-----------------------------------------------------------
000700*04/02/93 RSK  ORIGINAL LAYOUT - REQ 0201.
000800*-----------------------------------------------------------
000900 01  IFCRD-REC.
001000     05  IFCRD-CREDITOR-ID             PIC 9(9).
001100     05  IFCRD-CREDITOR-NAME           PIC X(40).
001200     05  IFCRD-MAX-RATE-BPS            PIC 9(6).
001300     05  IFCRD-MAX-RATE-BPS-P REDEFINES
001400                         IFCRD-MAX-RATE-BPS
001500                                        PIC 9(6)     COMP-3.
001600     05  FILLER                        PIC X(19).
001700*
