000100*-----------------------------------------------------------
000200*  IF-REC  -  FINANCING-RESULT OUTPUT RECORD.
000300*  WRITTEN ONCE PER INVOICE THAT THE FIN4000 NIGHTLY RUN
000400*  ACTUALLY FINANCES (NO ROW IS WRITTEN FOR AN INVOICE LEFT
000500*  NON-FINANCED OR SKIPPED - SEE STATUSOUT.DD.CBL FOR THAT).
000600*-----------------------------------------------------------
000700*11/14/92 RSK  ORIGINAL LAYOUT - REQ 0188.
000800*02/03/96 DLP  ADDED IF-RATE-FIELDS GROUP, RATE WAS BEING
000900*              CARRIED LOOSE - REQ 0461.
001000*08/19/98 MAH  Y2K - IF-FIN-CCYY WIDENED TO 4 DIGITS, WAS
001100*              2-DIGIT YY.  REQ 0599.
001200*08/19/04 DLP  ADDED -2D REDEFINES ON THE AMOUNT FIELDS FOR
001300*              REPORT DISPLAY - REQ 0661.
001400*-----------------------------------------------------------
001500 01  IF-REC.
001600     05  IF-KEY-FIELDS.
001700         10  IF-INVOICE-ID              PIC 9(9).
001800         10  FILLER                     PIC X(6).
001900     05  IF-AMOUNT-FIELDS.
002000         10  IF-INITIAL-AMOUNT          PIC S9(13)  COMP-3.
002100         10  IF-INITIAL-AMOUNT-2D REDEFINES
002200                             IF-INITIAL-AMOUNT
002300                                        PIC S9(11)V99 COMP-3.
002400         10  IF-EARLY-PAYMENT-AMOUNT    PIC S9(13)  COMP-3.
002500         10  IF-EARLY-PMT-AMOUNT-2D REDEFINES
002600                             IF-EARLY-PAYMENT-AMOUNT
002700                                        PIC S9(11)V99 COMP-3.
002800         10  FILLER                     PIC X(10).
002900     05  IF-RATE-FIELDS.
003000         10  IF-FINANCING-RATE          PIC 9(6).
003100         10  IF-FINANCING-RATE-P REDEFINES
003200                             IF-FINANCING-RATE
003300                                        PIC 9(6)    COMP-3.
003400         10  FILLER                     PIC X(4).
003500     05  IF-DATE-FIELDS.
003600         10  IF-FINANCING-DATE.
003700             15  IF-FIN-CCYY            PIC 9(4).
003800             15  IF-FIN-MM              PIC 9(2).
003900             15  IF-FIN-DD              PIC 9(2).
004000         10  IF-FINANCING-DATE-R REDEFINES
004100                             IF-FINANCING-DATE
004200                                        PIC 9(8).
004300     05  IF-PURCHASER-FIELDS.
004400         10  IF-PURCHASER-ID            PIC 9(9).
004500         10  FILLER                     PIC X(11).
004600     05  FILLER                         PIC X(20).
004700*
