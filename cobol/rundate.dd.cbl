000100*-----------------------------------------------------------
000200*  IF-RUN-DATE  -  RUN-DATE / FINANCING-TERM WORK AREA.
000300*  RUN-DATE IS READ ONCE AT A010-MAIN-LINE (BATCH FLOW 1) AND
000400*  HELD HERE FOR THE LIFE OF THE RUN.  THE TERM FIELDS ARE
000500*  RECOMPUTED FOR EACH INVOICE IN 1000-PROCESS-INVOICE.
000600*-----------------------------------------------------------
000700*11/14/92 RSK  ORIGINAL LAYOUT - REQ 0188.
000800*-----------------------------------------------------------
000900 01  IF-RUN-DATE.
001000     05  IF-RUN-CCYY                   PIC 9(4).
001100     05  IF-RUN-MM                     PIC 9(2).
001200     05  IF-RUN-DD                     PIC 9(2).
001300     05  IF-RUN-DATE-R REDEFINES IF-RUN-DATE
001400                                    PIC 9(8).
001500     05  IF-RUN-DATE-INT-DAYS          PIC S9(9)   COMP.
001600     05  IF-MATURITY-INT-DAYS          PIC S9(9)   COMP.
001700     05  IF-FINANCING-TERM-DAYS        PIC S9(9)   COMP.
001800     05  FILLER                        PIC X(6).
001900*
