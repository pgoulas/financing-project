000100*THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 3/2/1987
000200*THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 3/2/1987
000300*THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 3/2/1987
000400*THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 3/2/1987
000500*THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 3/2/1987
000600*---------------------------------------------------------------
000700*  IF1100-REC  -  CREDITOR INVOICE FEED, RECORD TYPE 1100.
000800*  ONE ROW PER INVOICE OWED BY A DEBTOR TO A CREDITOR.  THIS
000900*  LAYOUT IS THE INPUT TO THE NIGHTLY FIN4000 FINANCING RUN
001000*  AND IS ALSO REWRITTEN BY THAT RUN WHEN A STATUS CHANGES.
001100*---------------------------------------------------------------
001200*01/22/91 RSK  ADDED IF1100-STATUS 88-LEVELS PER REQ 0240.
001300*06/09/94 DLP  WIDENED IF1100-INITIAL-AMOUNT TO S9(13) - REQ 0512.
001400*08/19/04 DLP  ADDED IF1100-INITIAL-AMOUNT-2D REDEFINES FOR
001500*              REPORT DISPLAY - REQ 0661.
001600*---------------------------------------------------------------
001700 01  IF1100-REC.
001800     05  IF1100-INVOICE-ID            PIC 9(9).
001900     05  IF1100-CREDITOR-ID           PIC 9(9).
002000     05  IF1100-DEBTOR-ID             PIC 9(9).
002100     05  IF1100-INITIAL-AMOUNT        PIC S9(13)    COMP-3.
002200     05  IF1100-INITIAL-AMOUNT-2D REDEFINES
002300                          IF1100-INITIAL-AMOUNT
002400                                    PIC S9(11)V99 COMP-3.
002500     05  IF1100-MATURITY-DATE.
002600         10  IF1100-MAT-CCYY          PIC 9(4).
002700         10  IF1100-MAT-MM            PIC 9(2).
002800         10  IF1100-MAT-DD            PIC 9(2).
002900     05  IF1100-MATURITY-DATE-R REDEFINES
003000                              IF1100-MATURITY-DATE
003100                                       PIC 9(8).
003200     05  IF1100-MATURITY-PACKED REDEFINES
003300                              IF1100-MATURITY-DATE.
003400         10  IF1100-MAT-CCYY-P        PIC 9(4)      COMP-3.
003500         10  IF1100-MAT-MM-P          PIC 9(2).
003600         10  IF1100-MAT-DD-P          PIC 9(2).
003700*---------------------------------------------------------------
003800*        1 = PENDING      2 = CANCELED
003900*        3 = FINANCED     4 = NON-FINANCED
004000*---------------------------------------------------------------
004100     05  IF1100-STATUS                PIC X(1).
004200         88  IF1100-PENDING                VALUE '1'.
004300         88  IF1100-CANCELED               VALUE '2'.
004400         88  IF1100-FINANCED               VALUE '3'.
004500         88  IF1100-NON-FINANCED           VALUE '4'.
004600         88  IF1100-VALID-STATUS
004700                           VALUES '1' THRU '4'.
004800     05  IF1100-FILL-AREA             PIC X(38).
004900*
