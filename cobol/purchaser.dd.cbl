000100*-----------------------------------------------------------
000200*  IFPUR-REC  -  PURCHASER MASTER FEED.
000300*  ONE ROW PER THIRD-PARTY PURCHASER (FACTOR) WHO MAY
000400*  ADVANCE FUNDS AGAINST A CREDITOR'S INVOICES.  LOADED
000500*  INTO IF-PURCHASER-TAB (REFTABLES.DD.CBL) AT RUN START.
000600*-----------------------------------------------------------
000700*04/02/93 RSK  ORIGINAL LAYOUT - REQ 0201.
000800*-----------------------------------------------------------
000900 01  IFPUR-REC.
001000     05  IFPUR-PURCHASER-ID            PIC 9(9).
001100     05  IFPUR-MIN-TERM-DAYS           PIC 9(5).
001200     05  IFPUR-MIN-TERM-DAYS-P REDEFINES
001300                         IFPUR-MIN-TERM-DAYS
001400                                        PIC 9(5)     COMP-3.
001500     05  FILLER                        PIC X(28).
001600*
