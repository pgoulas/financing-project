000100*-----------------------------------------------------------
000200*  IF-RPT-REC  -  RUN-REPORT-OUT PRINT RECORD, AND THE
000300*  HEADING / DETAIL / TOTALS LINE LAYOUTS THAT 9000-END-RTN
000400*  AND 9100-WRITE-DETAIL-LINE MOVE INTO IT BEFORE THE WRITE.
000500*-----------------------------------------------------------
000600*11/14/92 RSK  ORIGINAL LAYOUT - REQ 0188.
000700*05/20/99 MAH  Y2K - IF-RPT-H1-CCYY WIDENED TO 4 DIGITS ON
000800*              THE HEADING LINE.  REQ 0599.
000900*-----------------------------------------------------------
001000 01  IF-RPT-REC                        PIC X(132).
001100*
001200 01  IF-RPT-HEADING-1.
001300     05  FILLER                  PIC X(20)
001400                        VALUE 'FINANCING BATCH RUN '.
001500     05  FILLER                  PIC X(7)
001600                        VALUE 'REPORT '.
001700     05  FILLER                  PIC X(19)
001800                        VALUE SPACES.
001900     05  FILLER                  PIC X(10)
002000                        VALUE 'RUN DATE: '.
002100     05  IF-RPT-H1-CCYY          PIC 9(4).
002200     05  FILLER                  PIC X(1) VALUE '-'.
002300     05  IF-RPT-H1-MM                  PIC 9(2).
002400     05  FILLER                  PIC X(1) VALUE '-'.
002500     05  IF-RPT-H1-DD                  PIC 9(2).
002600     05  FILLER                  PIC X(66) VALUE SPACES.
002700*
002800 01  IF-RPT-HEADING-2.
002900     05  FILLER                  PIC X(59)
003000     VALUE '---------------------------------------------------'.
003100     05  FILLER                  PIC X(73) VALUE SPACES.
003200*
003300 01  IF-RPT-HEADING-3.
003400     05  FILLER                  PIC X(11) VALUE 'INVOICE ID'.
003500     05  FILLER                  PIC X(3)  VALUE SPACES.
003600     05  FILLER                  PIC X(12) VALUE 'STATUS'.
003700     05  FILLER                  PIC X(2)  VALUE SPACES.
003800     05  FILLER                  PIC X(13) VALUE 'PURCHASER ID'.
003900     05  FILLER                  PIC X(1)  VALUE SPACES.
004000     05  FILLER                  PIC X(15) VALUE 'INITIAL AMT'.
004100     05  FILLER                  PIC X(2)  VALUE SPACES.
004200     05  FILLER                  PIC X(15) VALUE 'EARLY PMT AMT'.
004300     05  FILLER                  PIC X(3)  VALUE SPACES.
004400     05  FILLER                  PIC X(9)  VALUE 'RATE(BPS)'.
004500     05  FILLER                  PIC X(46) VALUE SPACES.
004600*
004700 01  IF-RPT-DETAIL.
004800     05  IF-RPT-D-INVOICE-ID           PIC Z(8)9.
004900     05  FILLER                  PIC X(3)  VALUE SPACES.
005000     05  IF-RPT-D-STATUS               PIC X(12).
005100     05  FILLER                  PIC X(2)  VALUE SPACES.
005200     05  IF-RPT-D-PURCHASER-ID         PIC Z(8)9.
005300     05  FILLER                  PIC X(4)  VALUE SPACES.
005400     05  IF-RPT-D-INITIAL-AMT          PIC Z(9)9.99-.
005500     05  FILLER                  PIC X(2)  VALUE SPACES.
005600     05  IF-RPT-D-EARLY-PMT-AMT        PIC Z(9)9.99-.
005700     05  FILLER                  PIC X(3)  VALUE SPACES.
005800     05  IF-RPT-D-RATE-BPS             PIC ZZZ,ZZ9.
005900     05  FILLER                  PIC X(31) VALUE SPACES.
006000*
006100 01  IF-RPT-TOTALS.
006200     05  IF-RPT-T-LABEL                PIC X(36).
006300     05  IF-RPT-T-COUNT                PIC Z(6)9.
006400     05  IF-RPT-T-AMOUNT               PIC Z(9)9.99-.
006500     05  FILLER                  PIC X(76) VALUE SPACES.
006600*
