000100*-----------------------------------------------------------
000200*  IF-REF-TABLES  -  IN-MEMORY CREDITOR / PURCHASER / PFS
000300*  REFERENCE TABLES.  LOADED ONCE AT THE START OF THE RUN
000400*  (BATCH FLOW STEP 2) BY 0200-LOAD-CREDITORS,
000500*  0300-LOAD-PURCHASERS AND 0400-LOAD-PFS, THEN HELD STATIC
000600*  FOR THE LIFE OF THE RUN - NOT RE-READ PER INVOICE.
000700*-----------------------------------------------------------
000800*04/02/93 RSK  ORIGINAL LAYOUT - REQ 0201.
000900*07/11/97 DLP  RAISED IF-PFS-TAB FROM 2000 TO 5000 ENTRIES,
001000*              RAN OUT OF ROOM ON THE QTR-END RUN - REQ 0552.
001100*-----------------------------------------------------------
001200 01  IF-REF-TABLES.
001300     05  IF-CREDITOR-TAB-CTR            PIC S9(5)  COMP.
001400     05  IF-CREDITOR-TAB OCCURS 2000 TIMES.
001500         10  IF-CR-ID                   PIC 9(9).
001600         10  IF-CR-NAME                 PIC X(40).
001700         10  IF-CR-MAX-RATE-BPS         PIC 9(6).
001800         10  FILLER                     PIC X(5).
001900     05  IF-PURCHASER-TAB-CTR           PIC S9(5)  COMP.
002000     05  IF-PURCHASER-TAB OCCURS 500 TIMES.
002100         10  IF-PU-ID                   PIC 9(9).
002200         10  IF-PU-MIN-TERM-DAYS        PIC 9(5).
002300         10  FILLER                     PIC X(6).
002400     05  IF-PFS-TAB-CTR                 PIC S9(5)  COMP.
002500     05  IF-PFS-TAB OCCURS 5000 TIMES.
002600         10  IF-PF-PURCHASER-ID         PIC 9(9).
002700         10  IF-PF-CREDITOR-ID          PIC 9(9).
002800         10  IF-PF-ANNUAL-RATE-BPS      PIC 9(6).
002900         10  FILLER                     PIC X(5).
003000*-----------------------------------------------------------
003100*  ELIGIBILITY WORK FIELDS - SET BY 3000-CHECK-ELIGIBILITY,
003200*  USED BY 2000-SELECT-PURCHASER TO TRACK THE BEST OFFER
003300*  SEEN SO FAR FOR THE CURRENT INVOICE.
003400*-----------------------------------------------------------
003500     05  IF-CR-SUB                      PIC S9(5)  COMP.
003600     05  IF-PU-SUB                      PIC S9(5)  COMP.
003700     05  IF-PF-SUB                      PIC S9(5)  COMP.
003800     05  IF-PFS-MATCH-COUNT             PIC S9(3)  COMP.
003900     05  IF-BEST-PURCHASER-ID           PIC 9(9).
004000     05  IF-BEST-RATE-BPS               PIC 9(6)   COMP-3.
004100     05  IF-BEST-FOUND-SW               PIC X(1).
004200         88  IF-BEST-FOUND                 VALUE 'Y'.
004300         88  IF-BEST-NOT-FOUND             VALUE 'N'.
004400     05  FILLER                         PIC X(10).
004500*
