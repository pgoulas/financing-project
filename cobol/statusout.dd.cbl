000100*-----------------------------------------------------------
000200*  IFSTA-REC  -  INVOICE-STATUS-OUT.
000300*  ONE ROW PER INVOICE WHOSE STATUS CHANGED THIS RUN, I.E.
000400*  WENT FROM PENDING TO FINANCED OR NON-FINANCED.  A
000500*  DOWNSTREAM JOB APPLIES THESE BACK TO THE INVOICE MASTER.
000600*-----------------------------------------------------------
000700*09/30/95 DLP  ORIGINAL LAYOUT - REQ 0430.
000800*-----------------------------------------------------------
000900 01  IFSTA-REC.
001000     05  IFSTA-INVOICE-ID              PIC 9(9).
001100     05  IFSTA-NEW-STATUS              PIC X(1).
001200         88  IFSTA-NEW-FINANCED            VALUE '3'.
001300         88  IFSTA-NEW-NON-FINANCED        VALUE '4'.
001400     05  FILLER                        PIC X(10).
001500*
